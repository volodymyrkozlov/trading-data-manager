000100******************************************************************
000200*    COPY      DVCONS01                                         *
000300*    DESCRIPCION : LAYOUT DEL REGISTRO DE CONSULTA DE            *
000400*                  ESTADISTICAS, ARCHIVO CONSULT.  UNA LINEA    *
000500*                  POR REPORTE DE ESTADISTICA SOLICITADO.       *
000600*    LONGITUD    : 11 BYTES (10 + 1), SEGUN EL DISENO FUNCIONAL *
000700******************************************************************
000800 01  REG-CONSULT.
000900     05  TDCN-CODIGO-SIMBOLO        PIC X(10).
001000     05  TDCN-VALOR-K               PIC 9(01).

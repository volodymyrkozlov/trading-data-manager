000100******************************************************************
000200* FECHA       : 16/03/1987                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDRD)                *
000400* APLICACION  : MESA DE CAMBIOS - TESORERIA                      *
000500* PROGRAMA    : DV1EST01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RECIBE LOTES DE COTIZACIONES (TICKS) POR SIMBOLO *
000800*             : DE DIVISA, LOS ACUMULA EN LOS ANILLOS DE         *
000900*             : HISTORIA DE PRECIO, Y ATIENDE CONSULTAS DE       *
001000*             : ESTADISTICAS (ULTIMO, MINIMO, MAXIMO, PROMEDIO Y *
001100*             : VARIANZA) SOBRE LAS ULTIMAS 10**K COTIZACIONES.  *
001200* ARCHIVOS    : TICKSIN=C, CONSULT=C, RESULTS=A                  *
001300* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
001400* PROGRAMA(S) : RUTINA DV1ANL01, ANALISIS DE ESTADISTICAS        *
001500*             : RUTINA DEBD1R00, FILE STATUS EXTENDIDO           *
001600* INSTALADO   : DD/MM/AAAA                                       *
001700* BPM/RATIONAL: 231890                                           *
001800* NOMBRE      : ESTADISTICAS DE PRECIO MESA DE CAMBIOS           *
001900* DESCRIPCION : CARGA DE LOTES Y REPORTE DE ESTADISTICAS         *
002000******************************************************************
002100 ID DIVISION.
002200 PROGRAM-ID.                     DV1EST01.
002300 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
002400 INSTALLATION.                   TESORERIA - MESA DE CAMBIOS.
002500 DATE-WRITTEN.                   16/03/1987.
002600 DATE-COMPILED.
002700 SECURITY.                       USO INTERNO - CONFIDENCIAL.
002800******************************************************************
002900*                B I T A C O R A   D E   C A M B I O S           *
003000*------------------------------------------------------------------
003100* FECHA     PROG  TICKET      DESCRIPCION                        *
003200* --------  ----  ----------  --------------------------------    *
003300* 16/03/87  EDRD  N/A         VERSION ORIGINAL.  CARGA DE LOTES   *
003400*                             DE PRECIO Y VENTANA FIJA K=1.       *
003500* 02/09/87  EDRD  SR-0114     SE AGREGA RECHAZO DE LOTE CUANDO    *
003600*                             EXCEDE EL TAMANO MAXIMO PERMITIDO.  *
003700* 22/01/89  EDRD  SR-0233     SE AGREGA SEGUNDO TAMANO DE         *
003800*                             VENTANA (K=2) POR SIMBOLO.          *
003900* 14/06/90  JCAL  SR-0301     SE AGREGA CALCULO DE VARIANZA       *
004000*                             MUESTRAL/POBLACIONAL EN DV1ANL01.   *
004100* 03/11/91  EDRD  SR-0355     SE PARAMETRIZAN LOS MAXIMOS DE      *
004200*                             SIMBOLOS, VENTANA Y LOTE POR SYSIN. *
004300* 19/02/93  MRVG  SR-0402     CORRIGE DESEMPATE EN COLAS DE       *
004400*                             MINIMO/MAXIMO A FAVOR DEL TICK      *
004500*                             MAS RECIENTE.                      *
004600* 07/07/94  JCAL  SR-0440     SE AGREGA CONTROL TOTAL DE LOTES Y  *
004700*                             CONSULTAS RECHAZADAS POR MOTIVO.    *
004800* 30/10/95  EDRD  SR-0481     REVISION GENERAL PREVIO A ENTREGA.  *
004900* 11/04/96  MRVG  SR-0512     SE AJUSTA FORMATO DE REG-RESULTS    *
005000*                             POR AMPLIACION DEL CAMPO VARIANZA.  *
005100* 08/08/97  JCAL  SR-0559     SE AGREGA DESALOJO POR EL FONDO DE  *
005200*                             LA COLA CUANDO EL TICK NUEVO DOMINA *
005300*                             AL VALOR DE FONDO.                  *
005400* 15/12/98  EDRD  Y2K-0009    REVISION Y2K.  FECHA DE CORRIDA SE  *
005500*                             ACEPTA Y VALIDA EN FORMATO AAAAMMDD.*
005600* 09/03/99  EDRD  Y2K-0041    PRUEBAS DE PASO DE SIGLO EN TABLA   *
005700*                             DE FECHA DE CORRIDA.  SIN HALLAZGOS.*
005800* 17/05/00  MRVG  SR-0602     SE AGREGA BITACORA DE ESTADISTICAS  *
005900*                             DE CORRIDA (SECCION 900).           *
006000* 21/09/02  JCAL  SR-0648     SE AGREGA VALIDACION DE LIMITE DE   *
006100*                             SIMBOLOS SIMULTANEOS POR SYSIN.     *
006200* 13/02/04  EDRD  SR-0701     SE AGREGA GUARDA DE VARIANZA CON    *
006300*                             UN SOLO ELEMENTO EN LA VENTANA.     *
006400* 28/06/06  MRVG  SR-0755     LIMPIEZA GENERAL Y ESTANDARIZACION  *
006500*                             DE NOMBRES DE PARRAFOS.             *
006600******************************************************************
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT TICKSIN ASSIGN TO TICKSIN
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            ACCESS       IS SEQUENTIAL
007600            FILE STATUS  IS FS-TICKSIN
007700                            FSE-TICKSIN.
007800
007900     SELECT CONSULT ASSIGN TO CONSULT
008000            ORGANIZATION IS LINE SEQUENTIAL
008100            ACCESS       IS SEQUENTIAL
008200            FILE STATUS  IS FS-CONSULT
008300                            FSE-CONSULT.
008400
008500     SELECT RESULTS ASSIGN TO RESULTS
008600            ORGANIZATION IS LINE SEQUENTIAL
008700            ACCESS       IS SEQUENTIAL
008800            FILE STATUS  IS FS-RESULTS
008900                            FSE-RESULTS.
009000
009100 DATA DIVISION.
009200 FILE SECTION.
009300******************************************************************
009400*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
009500******************************************************************
009600*   ENTRADA DE COTIZACIONES (TICKS) POR SIMBOLO.
009700*   ENTRADA DE CONSULTAS DE ESTADISTICAS POR SIMBOLO Y VENTANA.
009800*   SALIDA  DE RESULTADOS DE ESTADISTICAS POR CONSULTA ATENDIDA.
009900 FD  TICKSIN.
010000     COPY DVTICK01.
010100 FD  CONSULT.
010200     COPY DVCONS01.
010300 FD  RESULTS.
010400     COPY DVRES001.
010500
010600 WORKING-STORAGE SECTION.
010700 77  WKS-VERSION-PROGRAMA        PIC X(06) VALUE 'V2.07 '.
010800 77  WKS-SW-DEBUG                PIC X(01) VALUE 'N'.
010900
011000     COPY DVAGR001.
011100
011200 01  WKS-FS-STATUS.
011300     05  FS-TICKSIN              PIC 9(02) VALUE ZERO.
011400     05  FSE-TICKSIN.
011500         10  FSE-TICKSIN-RETURN   PIC S9(4) COMP-5 VALUE 0.
011600         10  FSE-TICKSIN-FUNCTION PIC S9(4) COMP-5 VALUE 0.
011700         10  FSE-TICKSIN-FEEDBACK PIC S9(4) COMP-5 VALUE 0.
011800     05  FS-CONSULT              PIC 9(02) VALUE ZERO.
011900     05  FSE-CONSULT.
012000         10  FSE-CONSULT-RETURN   PIC S9(4) COMP-5 VALUE 0.
012100         10  FSE-CONSULT-FUNCTION PIC S9(4) COMP-5 VALUE 0.
012200         10  FSE-CONSULT-FEEDBACK PIC S9(4) COMP-5 VALUE 0.
012300     05  FS-RESULTS              PIC 9(02) VALUE ZERO.
012400     05  FSE-RESULTS.
012500         10  FSE-RESULTS-RETURN   PIC S9(4) COMP-5 VALUE 0.
012600         10  FSE-RESULTS-FUNCTION PIC S9(4) COMP-5 VALUE 0.
012700         10  FSE-RESULTS-FEEDBACK PIC S9(4) COMP-5 VALUE 0.
012800     05  FILLER                  PIC X(04).
012900
013000 01  WKS-PARMS-ERROR-ARCHIVO.
013100     05  WEA-PROGRAMA  PIC X(08) VALUE 'DV1EST01'.
013200     05  WEA-ARCHIVO   PIC X(08) VALUE SPACES.
013300     05  WEA-ACCION    PIC X(10) VALUE SPACES.
013400     05  WEA-LLAVE     PIC X(32) VALUE SPACES.
013500     05  WEA-FS        PIC 9(02) VALUE ZERO.
013600     05  WEA-FSE.
013700         10  WEA-FSE-RETURN   PIC S9(4) COMP-5 VALUE 0.
013800         10  WEA-FSE-FUNCTION PIC S9(4) COMP-5 VALUE 0.
013900         10  WEA-FSE-FEEDBACK PIC S9(4) COMP-5 VALUE 0.
014000     05  FILLER        PIC X(04).
014100
014200 01  WKS-PARAMETROS-CORRIDA.
014300     05  WPC-MAX-SIMBOLOS   PIC 9(02) VALUE ZERO.
014400     05  WPC-MAX-K          PIC 9(01) VALUE ZERO.
014500     05  WPC-MAX-LOTE       PIC 9(02) VALUE ZERO.
014600     05  FILLER             PIC X(04).
014700
014800 01  WKS-LIMITES-EFECTIVOS.
014900     05  WLE-MAX-SIMBOLOS   PIC S9(04) COMP VALUE ZERO.
015000     05  WLE-MAX-K          PIC S9(04) COMP VALUE ZERO.
015100     05  WLE-MAX-LOTE       PIC S9(04) COMP VALUE ZERO.
015200     05  FILLER             PIC X(04).
015300
015400 01  TABLA-POTENCIAS-10.
015500     05  POT10-0            PIC 9(05) VALUE 1.
015600     05  POT10-1            PIC 9(05) VALUE 10.
015700     05  POT10-2            PIC 9(05) VALUE 100.
015800     05  FILLER             PIC X(04).
015900 01  TABLA-POTENCIAS-10-R REDEFINES TABLA-POTENCIAS-10.
016000     05  POT10              PIC 9(05) OCCURS 3 TIMES.
016100     05  FILLER             PIC X(04).
016200
016300 01  WKS-FECHA-CORRIDA.
016400     05  WFC-AAAAMMDD       PIC 9(08) VALUE ZERO.
016500     05  FILLER             PIC X(04).
016600 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
016700     05  WFC-ANIO           PIC 9(04).
016800     05  WFC-MES            PIC 9(02).
016900     05  WFC-DIA            PIC 9(02).
017000     05  FILLER             PIC X(04).
017100
017200 01  WKS-LINEA-DEBUG.
017300     05  WLD-TEXTO          PIC X(80) VALUE SPACES.
017400 01  WKS-LINEA-DEBUG-R REDEFINES WKS-LINEA-DEBUG.
017500     05  WLD-ETIQUETA       PIC X(20).
017600     05  WLD-VALOR          PIC X(60).
017700
017800 01  WKS-LOTE-PRECIOS.
017900     05  WLP-SIMBOLO        PIC X(10) VALUE SPACES.
018000     05  WLP-CONTADOR       PIC S9(04) COMP VALUE ZERO.
018100     05  WLP-DETALLE OCCURS TDA-MAX-LOTE-TOPE TIMES
018200                     INDEXED BY WLP-IX.
018300         10  WLP-PRECIO     PIC S9(07)V9(04).
018400     05  FILLER             PIC X(04).
018500
018600 01  WKS-SIGUIENTE-TICK.
018700     05  WST-SIMBOLO        PIC X(10) VALUE SPACES.
018800     05  WST-PRECIO         PIC S9(07)V9(04) VALUE ZERO.
018900     05  WST-DISPONIBLE     PIC X(01) VALUE 'N'.
019000         88  TICK-DISPONIBLE           VALUE 'S'.
019100     05  FILLER             PIC X(04).
019200
019300 01  WKS-SIGUIENTE-CONSULTA.
019400     05  WSC-SIMBOLO        PIC X(10) VALUE SPACES.
019500     05  WSC-VALOR-K        PIC 9(01) VALUE ZERO.
019600     05  FILLER             PIC X(04).
019700
019800 01  WKS-BANDERAS.
019900     05  WKS-FIN-TICKSIN        PIC X(01) VALUE 'N'.
020000         88  FIN-TICKSIN                   VALUE 'S'.
020100     05  WKS-FIN-CONSULT        PIC X(01) VALUE 'N'.
020200         88  FIN-CONSULT                   VALUE 'S'.
020300     05  WKS-SIMBOLO-ENCONTRADO PIC X(01) VALUE 'N'.
020400         88  SIMBOLO-ENCONTRADO            VALUE 'S'.
020500     05  WKS-PERMITE-ASIGNAR    PIC X(01) VALUE 'N'.
020600         88  PERMITE-ASIGNAR               VALUE 'S'.
020700     05  WKS-CONSULTA-VALIDA    PIC X(01) VALUE 'N'.
020800         88  CONSULTA-VALIDA               VALUE 'S'.
020900     05  FILLER                 PIC X(04).
021000
021100 01  WKS-BUSQUEDA-SIMBOLO.
021200     05  WKS-SIMBOLO-BUSCADO      PIC X(10) VALUE SPACES.
021300     05  WKS-SLOT-LOCALIZADO      PIC S9(04) COMP VALUE ZERO.
021400     05  WKS-SLOT-LIBRE-HALLADO   PIC S9(04) COMP VALUE ZERO.
021500     05  FILLER                   PIC X(04).
021600
021700 01  WKS-INDICES-TRABAJO.
021800     05  WKS-I                    PIC S9(04) COMP VALUE ZERO.
021900     05  WKS-K-ACTUAL             PIC S9(04) COMP VALUE ZERO.
022000     05  WKS-RING-SLOT            PIC S9(04) COMP VALUE ZERO.
022100     05  WKS-N-VENTANA            PIC S9(04) COMP VALUE ZERO.
022200     05  WKS-POSICION-ABSOLUTA    PIC S9(09) COMP VALUE ZERO.
022300     05  WKS-PRECIO-TICK          PIC S9(07)V9(04) VALUE ZERO.
022400     05  WKS-SUMA-ANTERIOR        PIC S9(09)V9(04) VALUE ZERO.
022500     05  WKS-SUMCUAD-ANTERIOR     PIC S9(13)V9(04) VALUE ZERO.
022600     05  WKS-SUMA-NUEVA           PIC S9(09)V9(04) VALUE ZERO.
022700     05  WKS-SUMCUAD-NUEVA        PIC S9(13)V9(04) VALUE ZERO.
022800     05  FILLER                   PIC X(04).
022900
023000 01  WKS-CONTADORES-CORRIDA.
023100     05  WCC-LOTES-LEIDOS         PIC S9(09) COMP VALUE ZERO.
023200     05  WCC-LOTES-ACEPTADOS      PIC S9(09) COMP VALUE ZERO.
023300     05  WCC-LOTES-REC-TAMANO     PIC S9(09) COMP VALUE ZERO.
023400     05  WCC-LOTES-REC-SIMBOLO    PIC S9(09) COMP VALUE ZERO.
023500     05  WCC-TICKS-APLICADOS      PIC S9(09) COMP VALUE ZERO.
023600     05  WCC-CONSULTAS-LEIDAS     PIC S9(09) COMP VALUE ZERO.
023700     05  WCC-CONSULTAS-OK         PIC S9(09) COMP VALUE ZERO.
023800     05  WCC-CONSULTAS-REC-K      PIC S9(09) COMP VALUE ZERO.
023900     05  WCC-CONSULTAS-REC-SIM    PIC S9(09) COMP VALUE ZERO.
024000     05  WKS-MASCARA              PIC ZZ,ZZZ,ZZ9 VALUE ZERO.
024100     05  FILLER                   PIC X(04).
024200
024300 01  WKS-RESULTADO-ANALISIS.
024400     05  WRA-COD-RESPUESTA        PIC 9(02) VALUE ZERO.
024500     05  WRA-DESC-RESPUESTA       PIC X(50) VALUE SPACES.
024600     05  WRA-PRECIO-ULTIMO        PIC S9(07)V9(04) VALUE ZERO.
024700     05  WRA-PRECIO-MINIMO        PIC S9(07)V9(04) VALUE ZERO.
024800     05  WRA-PRECIO-MAXIMO        PIC S9(07)V9(04) VALUE ZERO.
024900     05  WRA-PRECIO-PROMEDIO      PIC S9(07)V9(04) VALUE ZERO.
025000     05  WRA-PRECIO-VARIANZA      PIC S9(09)V9(04) VALUE ZERO.
025100     05  FILLER                   PIC X(04).
025200
025300 PROCEDURE DIVISION.
025400******************************************************************
025500*    PARRAFO PRINCIPAL.  ORQUESTA LA CARGA DE LOTES DE PRECIO    *
025600*    Y LA ATENCION DE CONSULTAS DE ESTADISTICAS.                *
025700******************************************************************
025800 000-MAIN SECTION.
025900     PERFORM 010-INICIO
026000     PERFORM 100-CARGA-LOTES-PRECIOS
026100         UNTIL FIN-TICKSIN
026200     PERFORM 200-PROCESA-CONSULTAS
026300         UNTIL FIN-CONSULT
026400     PERFORM 900-ESTADISTICAS
026500     PERFORM 990-CIERRE
026600     STOP RUN.
026700 000-MAIN-E. EXIT.
026900
027000 010-INICIO SECTION.
027100     ACCEPT WKS-PARAMETROS-CORRIDA FROM SYSIN
027200     PERFORM 011-FIJA-LIMITES
027300*    02/09/87 EDRD  SR-0114 - FECHA DE CORRIDA PARA LA BITACORA. *
027400     ACCEPT WFC-AAAAMMDD FROM DATE YYYYMMDD
027500     PERFORM 020-INICIALIZA-TABLA
027600     PERFORM 030-ABRIR-ARCHIVOS
027700     PERFORM 040-LEE-PROXIMO-TICKSIN
027800     PERFORM 160-LEE-PROXIMA-CONSULTA.
027900 010-INICIO-E. EXIT.
028100
028200*    03/11/91 EDRD SR-0355 - LIMITES EFECTIVOS DE LA CORRIDA NO  *
028300*    PUEDEN SUPERAR EL TAMANO FISICO DE LAS TABLAS DE DVAGR001.  *
028400 011-FIJA-LIMITES SECTION.
028500     IF WPC-MAX-SIMBOLOS > 0
028600        AND WPC-MAX-SIMBOLOS NOT > TDA-MAX-SIMBOLOS
028700        MOVE WPC-MAX-SIMBOLOS TO WLE-MAX-SIMBOLOS
028800     ELSE
028900        MOVE TDA-MAX-SIMBOLOS TO WLE-MAX-SIMBOLOS
029000     END-IF
029100     IF WPC-MAX-K > 0
029200        AND WPC-MAX-K NOT > TDA-MAX-K
029300        MOVE WPC-MAX-K TO WLE-MAX-K
029400     ELSE
029500        MOVE TDA-MAX-K TO WLE-MAX-K
029600     END-IF
029700     IF WPC-MAX-LOTE > 0
029800        AND WPC-MAX-LOTE NOT > TDA-MAX-LOTE-TOPE
029900        MOVE WPC-MAX-LOTE TO WLE-MAX-LOTE
030000     ELSE
030100        MOVE TDA-MAX-LOTE-TOPE TO WLE-MAX-LOTE
030200     END-IF.
030300 011-FIJA-LIMITES-E. EXIT.
030500
030600 020-INICIALIZA-TABLA SECTION.
030700     PERFORM 021-INICIALIZA-SIMBOLO
030800         VARYING TDAG-IX FROM 1 BY 1
030900         UNTIL TDAG-IX > WLE-MAX-SIMBOLOS.
031000 020-INICIALIZA-TABLA-E. EXIT.
031200
031300 021-INICIALIZA-SIMBOLO SECTION.
031400     MOVE SPACES TO TDAG-CODIGO-SIMBOLO (TDAG-IX)
031500     MOVE 'N'    TO TDAG-SLOT-USADO (TDAG-IX)
031600     MOVE 0      TO TDAG-CONTADOR-TICKS (TDAG-IX)
031700     MOVE 0      TO TDAG-PUNTERO-ESCRITURA (TDAG-IX)
031800     PERFORM 022-INICIALIZA-VENTANA
031900         VARYING TDAG-KX FROM 1 BY 1
032000         UNTIL TDAG-KX > WLE-MAX-K.
032100 021-INICIALIZA-SIMBOLO-E. EXIT.
032300
032400 022-INICIALIZA-VENTANA SECTION.
032500     MOVE 0 TO TDAG-MINQ-CONTADOR   (TDAG-IX TDAG-KX)
032600     MOVE 0 TO TDAG-MINQ-FRENTE-PTR (TDAG-IX TDAG-KX)
032700     MOVE 0 TO TDAG-MINQ-FONDO-PTR  (TDAG-IX TDAG-KX)
032800     MOVE 0 TO TDAG-MAXQ-CONTADOR   (TDAG-IX TDAG-KX)
032900     MOVE 0 TO TDAG-MAXQ-FRENTE-PTR (TDAG-IX TDAG-KX)
033000     MOVE 0 TO TDAG-MAXQ-FONDO-PTR  (TDAG-IX TDAG-KX).
033100 022-INICIALIZA-VENTANA-E. EXIT.
033300
033400 030-ABRIR-ARCHIVOS SECTION.
033500     OPEN INPUT TICKSIN
033600     IF FS-TICKSIN NOT = 0
033700        MOVE FS-TICKSIN  TO WEA-FS
033800        MOVE FSE-TICKSIN TO WEA-FSE
033900        MOVE 'TICKSIN'   TO WEA-ARCHIVO
034000        MOVE 'APERTURA'  TO WEA-ACCION
034100        PERFORM 999-ERROR-ARCHIVO
034200     END-IF
034300     OPEN INPUT CONSULT
034400     IF FS-CONSULT NOT = 0
034500        MOVE FS-CONSULT  TO WEA-FS
034600        MOVE FSE-CONSULT TO WEA-FSE
034700        MOVE 'CONSULT'   TO WEA-ARCHIVO
034800        MOVE 'APERTURA'  TO WEA-ACCION
034900        PERFORM 999-ERROR-ARCHIVO
035000     END-IF
035100     OPEN OUTPUT RESULTS
035200     IF FS-RESULTS NOT = 0
035300        MOVE FS-RESULTS  TO WEA-FS
035400        MOVE FSE-RESULTS TO WEA-FSE
035500        MOVE 'RESULTS'   TO WEA-ARCHIVO
035600        MOVE 'APERTURA'  TO WEA-ACCION
035700        PERFORM 999-ERROR-ARCHIVO
035800     END-IF.
035900 030-ABRIR-ARCHIVOS-E. EXIT.
036100
036200 040-LEE-PROXIMO-TICKSIN SECTION.
036300     READ TICKSIN
036400         AT END
036500             MOVE 'N' TO WST-DISPONIBLE
036600             MOVE 'S' TO WKS-FIN-TICKSIN
036700         NOT AT END
036800             MOVE TDTK-CODIGO-SIMBOLO TO WST-SIMBOLO
036900             MOVE TDTK-VALOR-PRECIO   TO WST-PRECIO
037000             MOVE 'S' TO WST-DISPONIBLE
037100     END-READ
037200     IF FS-TICKSIN NOT = 0 AND FS-TICKSIN NOT = 10
037300        MOVE FS-TICKSIN  TO WEA-FS
037400        MOVE FSE-TICKSIN TO WEA-FSE
037500        MOVE 'TICKSIN'   TO WEA-ARCHIVO
037600        MOVE 'LECTURA'   TO WEA-ACCION
037700        PERFORM 999-ERROR-ARCHIVO
037800     END-IF.
037900 040-LEE-PROXIMO-TICKSIN-E. EXIT.
038100
038200******************************************************************
038300*    100-120   CARGA DE LOTES.  UN LOTE SON LOS TICKS            *
038400*    CONSECUTIVOS DEL MISMO SIMBOLO EN TICKSIN.                 *
038500******************************************************************
038600 100-CARGA-LOTES-PRECIOS SECTION.
038700     MOVE WST-SIMBOLO TO WLP-SIMBOLO
038800     MOVE 0 TO WLP-CONTADOR
038900     PERFORM 110-ACUMULA-TICK
039000         UNTIL (NOT TICK-DISPONIBLE)
039100            OR (WST-SIMBOLO NOT = WLP-SIMBOLO)
039200     ADD 1 TO WCC-LOTES-LEIDOS
039300     PERFORM 120-PROCESA-LOTE.
039400 100-CARGA-LOTES-PRECIOS-E. EXIT.
039600
039700 110-ACUMULA-TICK SECTION.
039800     ADD 1 TO WLP-CONTADOR
039900     IF WLP-CONTADOR NOT > TDA-MAX-LOTE-TOPE
040000        MOVE WST-PRECIO TO WLP-PRECIO (WLP-CONTADOR)
040100     END-IF
040200     PERFORM 040-LEE-PROXIMO-TICKSIN.
040300 110-ACUMULA-TICK-E. EXIT.
040500
040600*    02/09/87 EDRD SR-0114 - RECHAZO DE LOTE POR TAMANO.         *
040700*    21/09/02 JCAL SR-0648 - RECHAZO DE LOTE POR LIMITE DE       *
040800*    SIMBOLOS SIMULTANEOS.                                      *
040900 120-PROCESA-LOTE SECTION.
041000     IF WLP-CONTADOR > WLE-MAX-LOTE
041100        ADD 1 TO WCC-LOTES-REC-TAMANO
041200        DISPLAY '*** LOTE RECHAZADO - SIMBOLO ' WLP-SIMBOLO
041300                ' TAMANO ' WLP-CONTADOR
041400                ' SUPERA EL MAXIMO ' WLE-MAX-LOTE
041500            UPON CONSOLE
041600     ELSE
041700        MOVE WLP-SIMBOLO TO WKS-SIMBOLO-BUSCADO
041800        MOVE 'S' TO WKS-PERMITE-ASIGNAR
041900        PERFORM 130-LOCALIZA-O-ASIGNA-SIMBOLO
042000        IF SIMBOLO-ENCONTRADO
042100           ADD 1 TO WCC-LOTES-ACEPTADOS
042200           PERFORM 140-APLICA-TICK
042300               VARYING WKS-I FROM 1 BY 1
042400               UNTIL WKS-I > WLP-CONTADOR
042500        ELSE
042600           ADD 1 TO WCC-LOTES-REC-SIMBOLO
042700           DISPLAY '*** LOTE RECHAZADO - LIMITE DE SIMBOLOS '
042800                   WLE-MAX-SIMBOLOS
042900                   ' ALCANZADO PARA ' WLP-SIMBOLO
043000               UPON CONSOLE
043100        END-IF
043200     END-IF.
043300 120-PROCESA-LOTE-E. EXIT.
043500
043600******************************************************************
043700*    130-133   BUSQUEDA Y ASIGNACION DE RENGLON DE SIMBOLO.      *
043800*    SE USA TANTO DESDE LA CARGA DE LOTES (ASIGNA SI NO EXISTE)  *
043900*    COMO DESDE LA VALIDACION DE CONSULTAS (SOLO BUSCA).        *
044000******************************************************************
044100 130-LOCALIZA-O-ASIGNA-SIMBOLO SECTION.
044200     MOVE 'N' TO WKS-SIMBOLO-ENCONTRADO
044300     MOVE 0   TO WKS-SLOT-LOCALIZADO
044400     PERFORM 131-BUSCA-SIMBOLO
044500         VARYING TDAG-IX FROM 1 BY 1
044600         UNTIL TDAG-IX > WLE-MAX-SIMBOLOS
044700            OR SIMBOLO-ENCONTRADO
044800     IF (NOT SIMBOLO-ENCONTRADO) AND PERMITE-ASIGNAR
044900        PERFORM 132-ASIGNA-SLOT-LIBRE
045000     END-IF.
045100 130-LOCALIZA-O-ASIGNA-SIMBOLO-E. EXIT.
045300
045400 131-BUSCA-SIMBOLO SECTION.
045500     IF TDAG-SLOT-OCUPADO (TDAG-IX)
045600        AND TDAG-CODIGO-SIMBOLO (TDAG-IX) = WKS-SIMBOLO-BUSCADO
045700        MOVE 'S' TO WKS-SIMBOLO-ENCONTRADO
045800        MOVE TDAG-IX TO WKS-SLOT-LOCALIZADO
045900     END-IF.
046000 131-BUSCA-SIMBOLO-E. EXIT.
046200
046300 132-ASIGNA-SLOT-LIBRE SECTION.
046400     MOVE 0 TO WKS-SLOT-LIBRE-HALLADO
046500     PERFORM 133-BUSCA-SLOT-LIBRE
046600         VARYING TDAG-IX FROM 1 BY 1
046700         UNTIL TDAG-IX > WLE-MAX-SIMBOLOS
046800            OR WKS-SLOT-LIBRE-HALLADO NOT = 0
046900     IF WKS-SLOT-LIBRE-HALLADO NOT = 0
047000        MOVE WKS-SLOT-LIBRE-HALLADO TO WKS-SLOT-LOCALIZADO
047100        SET TDAG-IX TO WKS-SLOT-LIBRE-HALLADO
047200        MOVE WKS-SIMBOLO-BUSCADO TO TDAG-CODIGO-SIMBOLO (TDAG-IX)
047300        MOVE 'S' TO TDAG-SLOT-USADO (TDAG-IX)
047400        MOVE 0   TO TDAG-CONTADOR-TICKS (TDAG-IX)
047500        MOVE 0   TO TDAG-PUNTERO-ESCRITURA (TDAG-IX)
047600        PERFORM 022-INICIALIZA-VENTANA
047700            VARYING TDAG-KX FROM 1 BY 1
047800            UNTIL TDAG-KX > WLE-MAX-K
047900        MOVE 'S' TO WKS-SIMBOLO-ENCONTRADO
048000     END-IF.
048100 132-ASIGNA-SLOT-LIBRE-E. EXIT.
048300
048400 133-BUSCA-SLOT-LIBRE SECTION.
048500     IF TDAG-SLOT-LIBRE (TDAG-IX)
048600        MOVE TDAG-IX TO WKS-SLOT-LIBRE-HALLADO
048700     END-IF.
048800 133-BUSCA-SLOT-LIBRE-E. EXIT.
049000
049100******************************************************************
049200*    140-143   APLICA UN TICK AL RENGLON DEL SIMBOLO: ESCRIBE EN *
049300*    LOS TRES ANILLOS PARALELOS (PRECIO/SUMA/SUMA DE CUADRADOS)  *
049400*    Y ACTUALIZA LAS VENTANAS DE MINIMO/MAXIMO.                  *
049500******************************************************************
049600 140-APLICA-TICK SECTION.
049700     MOVE WLP-PRECIO (WKS-I) TO WKS-PRECIO-TICK
049800     PERFORM 141-CALCULA-RING-SLOT
049900     PERFORM 142-CALCULA-SUMAS
050000     PERFORM 143-ESCRIBE-ANILLOS
050100     MOVE WKS-RING-SLOT TO
050200         TDAG-PUNTERO-ESCRITURA (WKS-SLOT-LOCALIZADO)
050300     ADD 1 TO TDAG-CONTADOR-TICKS (WKS-SLOT-LOCALIZADO)
050400     MOVE TDAG-CONTADOR-TICKS (WKS-SLOT-LOCALIZADO)
050500         TO WKS-POSICION-ABSOLUTA
050600     PERFORM 150-ACTUALIZA-VENTANA
050700         VARYING TDAG-KX FROM 1 BY 1
050800         UNTIL TDAG-KX > WLE-MAX-K
050900     ADD 1 TO WCC-TICKS-APLICADOS.
051000 140-APLICA-TICK-E. EXIT.
051200
051300 141-CALCULA-RING-SLOT SECTION.
051400     IF TDAG-PUNTERO-ESCRITURA (WKS-SLOT-LOCALIZADO) = 0
051500        MOVE 1 TO WKS-RING-SLOT
051600     ELSE
051700        IF TDAG-PUNTERO-ESCRITURA (WKS-SLOT-LOCALIZADO)
051800           = TDA-CAPACIDAD
051900           MOVE 1 TO WKS-RING-SLOT
052000        ELSE
052100           COMPUTE WKS-RING-SLOT =
052200              TDAG-PUNTERO-ESCRITURA (WKS-SLOT-LOCALIZADO) + 1
052300        END-IF
052400     END-IF.
052500 141-CALCULA-RING-SLOT-E. EXIT.
052700
052800 142-CALCULA-SUMAS SECTION.
052900     IF TDAG-CONTADOR-TICKS (WKS-SLOT-LOCALIZADO) = 0
053000        MOVE 0 TO WKS-SUMA-ANTERIOR
053100        MOVE 0 TO WKS-SUMCUAD-ANTERIOR
053200     ELSE
053300        MOVE TDAG-SUMA-HIST (WKS-SLOT-LOCALIZADO
053400                TDAG-PUNTERO-ESCRITURA (WKS-SLOT-LOCALIZADO))
053500            TO WKS-SUMA-ANTERIOR
053600        MOVE TDAG-SUMCUAD-HIST (WKS-SLOT-LOCALIZADO
053700                TDAG-PUNTERO-ESCRITURA (WKS-SLOT-LOCALIZADO))
053800            TO WKS-SUMCUAD-ANTERIOR
053900     END-IF
054000     COMPUTE WKS-SUMA-NUEVA =
054100         WKS-SUMA-ANTERIOR + WKS-PRECIO-TICK
054200     COMPUTE WKS-SUMCUAD-NUEVA =
054300         WKS-SUMCUAD-ANTERIOR
054400            + (WKS-PRECIO-TICK * WKS-PRECIO-TICK).
054500 142-CALCULA-SUMAS-E. EXIT.
054700
054800 143-ESCRIBE-ANILLOS SECTION.
054900     MOVE WKS-PRECIO-TICK TO
055000         TDAG-PRECIO-HIST (WKS-SLOT-LOCALIZADO WKS-RING-SLOT)
055100     MOVE WKS-SUMA-NUEVA TO
055200         TDAG-SUMA-HIST (WKS-SLOT-LOCALIZADO WKS-RING-SLOT)
055300     MOVE WKS-SUMCUAD-NUEVA TO
055400         TDAG-SUMCUAD-HIST (WKS-SLOT-LOCALIZADO WKS-RING-SLOT).
055500 143-ESCRIBE-ANILLOS-E. EXIT.
055700
055800******************************************************************
055900*    150-156   MANTENIMIENTO DE LAS COLAS MONOTONAS DE MINIMO Y  *
056000*    MAXIMO DE LA VENTANA.  CADA COLA SE GUARDA EN UN            *
056100*    ANILLO PROPIO (TDAG-MINQ-ENTRADA / TDAG-MAXQ-ENTRADA) Y     *
056200*    ADMITE DESALOJO POR EL FRENTE (TICKS QUE ENVEJECEN FUERA DE *
056300*    LA VENTANA) Y POR EL FONDO (TICKS DOMINADOS POR EL NUEVO).  *
056400*    08/08/97 JCAL SR-0559 - DESALOJO POR EL FONDO.              *
056500*    19/02/93 MRVG SR-0402 - DESEMPATE A FAVOR DEL TICK RECIENTE.*
056600******************************************************************
056700 150-ACTUALIZA-VENTANA SECTION.
056800     SET WKS-K-ACTUAL TO TDAG-KX
056900     COMPUTE WKS-N-VENTANA = POT10 (WKS-K-ACTUAL + 1)
057000     PERFORM 151-DESALOJA-FRENTE-MIN
057100         UNTIL TDAG-MINQ-CONTADOR
057200                  (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL) = 0
057300            OR (WKS-POSICION-ABSOLUTA -
057400                TDAG-MINQ-POS (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL
057500                   TDAG-MINQ-FRENTE-PTR
057600                      (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL))
057700                < WKS-N-VENTANA)
057800     PERFORM 152-DESALOJA-FONDO-MIN
057900         UNTIL TDAG-MINQ-CONTADOR
058000                  (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL) = 0
058100            OR TDAG-MINQ-VAL (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL
058200                  TDAG-MINQ-FONDO-PTR
058300                     (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL))
058400               < WKS-PRECIO-TICK
058500     PERFORM 153-EMPUJA-MIN
058600     PERFORM 154-DESALOJA-FRENTE-MAX
058700         UNTIL TDAG-MAXQ-CONTADOR
058800                  (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL) = 0
058900            OR (WKS-POSICION-ABSOLUTA -
059000                TDAG-MAXQ-POS (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL
059100                   TDAG-MAXQ-FRENTE-PTR
059200                      (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL))
059300                < WKS-N-VENTANA)
059400     PERFORM 155-DESALOJA-FONDO-MAX
059500         UNTIL TDAG-MAXQ-CONTADOR
059600                  (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL) = 0
059700            OR TDAG-MAXQ-VAL (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL
059800                  TDAG-MAXQ-FONDO-PTR
059900                     (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL))
060000               > WKS-PRECIO-TICK
060100     PERFORM 156-EMPUJA-MAX.
060200 150-ACTUALIZA-VENTANA-E. EXIT.
060400
060500 151-DESALOJA-FRENTE-MIN SECTION.
060600     IF TDAG-MINQ-FRENTE-PTR (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL)
060700        = TDA-CAPACIDAD
060800        MOVE 1 TO
060900           TDAG-MINQ-FRENTE-PTR (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL)
061000     ELSE
061100        ADD 1 TO
061200           TDAG-MINQ-FRENTE-PTR (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL)
061300     END-IF
061400     SUBTRACT 1 FROM
061500        TDAG-MINQ-CONTADOR (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL).
061600 151-DESALOJA-FRENTE-MIN-E. EXIT.
061800
061900 152-DESALOJA-FONDO-MIN SECTION.
062000     IF TDAG-MINQ-FONDO-PTR (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL)
062100        = 1
062200        MOVE TDA-CAPACIDAD TO
062300           TDAG-MINQ-FONDO-PTR (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL)
062400     ELSE
062500        SUBTRACT 1 FROM
062600           TDAG-MINQ-FONDO-PTR (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL)
062700     END-IF
062800     SUBTRACT 1 FROM
062900        TDAG-MINQ-CONTADOR (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL).
063000 152-DESALOJA-FONDO-MIN-E. EXIT.
063200
063300 153-EMPUJA-MIN SECTION.
063400     IF TDAG-MINQ-CONTADOR (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL) = 0
063500        MOVE 1 TO
063600           TDAG-MINQ-FRENTE-PTR (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL)
063700        MOVE 1 TO
063800           TDAG-MINQ-FONDO-PTR  (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL)
063900     ELSE
064000        IF TDAG-MINQ-FONDO-PTR (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL)
064100           = TDA-CAPACIDAD
064200           MOVE 1 TO
064300              TDAG-MINQ-FONDO-PTR
064400                 (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL)
064500        ELSE
064600           ADD 1 TO
064700              TDAG-MINQ-FONDO-PTR
064800                 (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL)
064900        END-IF
065000     END-IF
065100     MOVE WKS-POSICION-ABSOLUTA TO
065200         TDAG-MINQ-POS (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL
065300            TDAG-MINQ-FONDO-PTR (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL))
065400     MOVE WKS-PRECIO-TICK TO
065500         TDAG-MINQ-VAL (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL
065600            TDAG-MINQ-FONDO-PTR (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL))
065700     ADD 1 TO
065800        TDAG-MINQ-CONTADOR (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL).
065900 153-EMPUJA-MIN-E. EXIT.
066100
066200 154-DESALOJA-FRENTE-MAX SECTION.
066300     IF TDAG-MAXQ-FRENTE-PTR (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL)
066400        = TDA-CAPACIDAD
066500        MOVE 1 TO
066600           TDAG-MAXQ-FRENTE-PTR (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL)
066700     ELSE
066800        ADD 1 TO
066900           TDAG-MAXQ-FRENTE-PTR (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL)
067000     END-IF
067100     SUBTRACT 1 FROM
067200        TDAG-MAXQ-CONTADOR (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL).
067300 154-DESALOJA-FRENTE-MAX-E. EXIT.
067500
067600 155-DESALOJA-FONDO-MAX SECTION.
067700     IF TDAG-MAXQ-FONDO-PTR (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL)
067800        = 1
067900        MOVE TDA-CAPACIDAD TO
068000           TDAG-MAXQ-FONDO-PTR (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL)
068100     ELSE
068200        SUBTRACT 1 FROM
068300           TDAG-MAXQ-FONDO-PTR (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL)
068400     END-IF
068500     SUBTRACT 1 FROM
068600        TDAG-MAXQ-CONTADOR (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL).
068700 155-DESALOJA-FONDO-MAX-E. EXIT.
068900
069000 156-EMPUJA-MAX SECTION.
069100     IF TDAG-MAXQ-CONTADOR (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL) = 0
069200        MOVE 1 TO
069300           TDAG-MAXQ-FRENTE-PTR (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL)
069400        MOVE 1 TO
069500           TDAG-MAXQ-FONDO-PTR  (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL)
069600     ELSE
069700        IF TDAG-MAXQ-FONDO-PTR (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL)
069800           = TDA-CAPACIDAD
069900           MOVE 1 TO
070000              TDAG-MAXQ-FONDO-PTR
070100                 (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL)
070200        ELSE
070300           ADD 1 TO
070400              TDAG-MAXQ-FONDO-PTR
070500                 (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL)
070600        END-IF
070700     END-IF
070800     MOVE WKS-POSICION-ABSOLUTA TO
070900         TDAG-MAXQ-POS (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL
071000            TDAG-MAXQ-FONDO-PTR (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL))
071100     MOVE WKS-PRECIO-TICK TO
071200         TDAG-MAXQ-VAL (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL
071300            TDAG-MAXQ-FONDO-PTR (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL))
071400     ADD 1 TO
071500        TDAG-MAXQ-CONTADOR (WKS-SLOT-LOCALIZADO WKS-K-ACTUAL).
071600 156-EMPUJA-MAX-E. EXIT.
071800
071900 160-LEE-PROXIMA-CONSULTA SECTION.
072000     READ CONSULT
072100         AT END
072200             MOVE 'S' TO WKS-FIN-CONSULT
072300         NOT AT END
072400             MOVE TDCN-CODIGO-SIMBOLO TO WSC-SIMBOLO
072500             MOVE TDCN-VALOR-K        TO WSC-VALOR-K
072600     END-READ
072700     IF FS-CONSULT NOT = 0 AND FS-CONSULT NOT = 10
072800        MOVE FS-CONSULT  TO WEA-FS
072900        MOVE FSE-CONSULT TO WEA-FSE
073000        MOVE 'CONSULT'   TO WEA-ARCHIVO
073100        MOVE 'LECTURA'   TO WEA-ACCION
073200        PERFORM 999-ERROR-ARCHIVO
073300     END-IF.
073400 160-LEE-PROXIMA-CONSULTA-E. EXIT.
073600
073700******************************************************************
073800*    200-230   ATENCION DE CONSULTAS DE ESTADISTICAS.  POR CADA  *
073900*    REG-CONSULT VALIDO SE INVOCA DV1ANL01 Y SE ESCRIBE UN       *
074000*    REG-RESULTS.                                                *
074100******************************************************************
074200 200-PROCESA-CONSULTAS SECTION.
074300     ADD 1 TO WCC-CONSULTAS-LEIDAS
074400     PERFORM 210-VALIDA-CONSULTA
074500     IF CONSULTA-VALIDA
074600        ADD 1 TO WCC-CONSULTAS-OK
074700        PERFORM 220-CALL-ANALIZADOR
074800        PERFORM 230-ESCRIBE-RESULTADO
074900     END-IF
075000     PERFORM 160-LEE-PROXIMA-CONSULTA.
075100 200-PROCESA-CONSULTAS-E. EXIT.
075300
075400 210-VALIDA-CONSULTA SECTION.
075500     MOVE 'N' TO WKS-CONSULTA-VALIDA
075600     IF WSC-VALOR-K > WLE-MAX-K
075700        ADD 1 TO WCC-CONSULTAS-REC-K
075800        DISPLAY '*** CONSULTA RECHAZADA - K=' WSC-VALOR-K
075900                ' SUPERA EL MAXIMO ' WLE-MAX-K
076000            UPON CONSOLE
076100     ELSE
076200        MOVE WSC-SIMBOLO TO WKS-SIMBOLO-BUSCADO
076300        MOVE 'N' TO WKS-PERMITE-ASIGNAR
076400        PERFORM 130-LOCALIZA-O-ASIGNA-SIMBOLO
076500        IF SIMBOLO-ENCONTRADO
076600           MOVE 'S' TO WKS-CONSULTA-VALIDA
076700        ELSE
076800           ADD 1 TO WCC-CONSULTAS-REC-SIM
076900           DISPLAY '*** CONSULTA RECHAZADA - SIMBOLO NO EXISTE '
077000                   WSC-SIMBOLO
077100               UPON CONSOLE
077200        END-IF
077300     END-IF.
077400 210-VALIDA-CONSULTA-E. EXIT.
077600
077700 220-CALL-ANALIZADOR SECTION.
077800     MOVE 0      TO WRA-COD-RESPUESTA
077900     MOVE SPACES TO WRA-DESC-RESPUESTA
078000     CALL 'DV1ANL01' USING TDA-TABLA-SIMBOLOS
078100                           WKS-SLOT-LOCALIZADO
078200                           WSC-VALOR-K
078300                           WRA-COD-RESPUESTA
078400                           WRA-DESC-RESPUESTA
078500                           WRA-PRECIO-ULTIMO
078600                           WRA-PRECIO-MINIMO
078700                           WRA-PRECIO-MAXIMO
078800                           WRA-PRECIO-PROMEDIO
078900                           WRA-PRECIO-VARIANZA
079000     IF WRA-COD-RESPUESTA NOT = 0
079100        DISPLAY '*** DV1ANL01 RC=' WRA-COD-RESPUESTA ' '
079200                WRA-DESC-RESPUESTA
079300            UPON CONSOLE
079400     END-IF.
079500 220-CALL-ANALIZADOR-E. EXIT.
079700
079800 230-ESCRIBE-RESULTADO SECTION.
079900     MOVE WSC-SIMBOLO         TO TDRS-CODIGO-SIMBOLO
080000     MOVE WRA-PRECIO-ULTIMO   TO TDRS-PRECIO-ULTIMO
080100     MOVE WRA-PRECIO-MINIMO   TO TDRS-PRECIO-MINIMO
080200     MOVE WRA-PRECIO-MAXIMO   TO TDRS-PRECIO-MAXIMO
080300     MOVE WRA-PRECIO-PROMEDIO TO TDRS-PRECIO-PROMEDIO
080400     MOVE WRA-PRECIO-VARIANZA TO TDRS-PRECIO-VARIANZA
080500     WRITE REG-RESULTS
080600     IF FS-RESULTS NOT = 0
080700        MOVE FS-RESULTS  TO WEA-FS
080800        MOVE FSE-RESULTS TO WEA-FSE
080900        MOVE 'RESULTS'   TO WEA-ARCHIVO
081000        MOVE 'ESCRITURA' TO WEA-ACCION
081100        PERFORM 999-ERROR-ARCHIVO
081200     END-IF.
081300 230-ESCRIBE-RESULTADO-E. EXIT.
081500
081600*    17/05/00 MRVG SR-0602 - BITACORA DE ESTADISTICAS DE CORRIDA.*
081700 900-ESTADISTICAS SECTION.
081800     DISPLAY '----------------------------------------------'
081900         UPON CONSOLE
082000     DISPLAY ' DV1EST01 - RESUMEN DE CORRIDA  ' WFC-AAAAMMDD
082100         UPON CONSOLE
082200     MOVE WCC-LOTES-LEIDOS TO WKS-MASCARA
082300     DISPLAY ' LOTES LEIDOS..............: ' WKS-MASCARA
082400         UPON CONSOLE
082500     MOVE WCC-LOTES-ACEPTADOS TO WKS-MASCARA
082600     DISPLAY ' LOTES ACEPTADOS...........: ' WKS-MASCARA
082700         UPON CONSOLE
082800     MOVE WCC-LOTES-REC-TAMANO TO WKS-MASCARA
082900     DISPLAY ' LOTES RECHAZADOS (TAMANO).: ' WKS-MASCARA
083000         UPON CONSOLE
083100     MOVE WCC-LOTES-REC-SIMBOLO TO WKS-MASCARA
083200     DISPLAY ' LOTES RECHAZADOS (SIMBOLO): ' WKS-MASCARA
083300         UPON CONSOLE
083400     MOVE WCC-TICKS-APLICADOS TO WKS-MASCARA
083500     DISPLAY ' TICKS APLICADOS...........: ' WKS-MASCARA
083600         UPON CONSOLE
083700     MOVE WCC-CONSULTAS-LEIDAS TO WKS-MASCARA
083800     DISPLAY ' CONSULTAS LEIDAS..........: ' WKS-MASCARA
083900         UPON CONSOLE
084000     MOVE WCC-CONSULTAS-OK TO WKS-MASCARA
084100     DISPLAY ' CONSULTAS ATENDIDAS.......: ' WKS-MASCARA
084200         UPON CONSOLE
084300     MOVE WCC-CONSULTAS-REC-K TO WKS-MASCARA
084400     DISPLAY ' CONSULTAS RECHAZADAS (K)..: ' WKS-MASCARA
084500         UPON CONSOLE
084600     MOVE WCC-CONSULTAS-REC-SIM TO WKS-MASCARA
084700     DISPLAY ' CONSULTAS RECHAZADAS (SIM): ' WKS-MASCARA
084800         UPON CONSOLE
084900     DISPLAY '----------------------------------------------'
085000         UPON CONSOLE.
085100 900-ESTADISTICAS-E. EXIT.
085300
085400 990-CIERRE SECTION.
085500     CLOSE TICKSIN
085600           CONSULT
085700           RESULTS.
085800 990-CIERRE-E. EXIT.
086000
086100 999-ERROR-ARCHIVO SECTION.
086200     CALL 'DEBD1R00' USING WEA-PROGRAMA WEA-ARCHIVO WEA-ACCION
086300                           WEA-LLAVE WEA-FS WEA-FSE
086400     DISPLAY '*** ERROR DE ARCHIVO EN DV1EST01 - ' WEA-ARCHIVO
086500             ' ACCION ' WEA-ACCION ' FILE STATUS ' WEA-FS
086600         UPON CONSOLE
086700     PERFORM 990-CIERRE
086800     STOP RUN.
086900 999-ERROR-ARCHIVO-E. EXIT.

000100******************************************************************
000200*    COPY      DVAGR001                                         *
000300*    DESCRIPCION : TABLA DE TRABAJO CON LOS AGREGADOS POR        *
000400*                  SIMBOLO (DIVISA) DE LA MESA DE CAMBIOS.       *
000500*                  NO ES UN ARCHIVO, VIVE UNICAMENTE EN MEMORIA  *
000600*                  DURANTE LA CORRIDA DEL BATCH (VER DV1EST01 Y  *
000700*                  DV1ANL01).  CADA RENGLON GUARDA EL HISTORICO  *
000800*                  DE PRECIOS DE UN SIMBOLO EN TRES "ANILLOS"    *
000900*                  PARALELOS (PRECIO, SUMA, SUMA DE CUADRADOS) Y *
001000*                  UN PAR DE COLAS MONOTONAS (MINIMO/MAXIMO) POR *
001100*                  CADA TAMANO DE VENTANA K CONFIGURADO.         *
001200*    USO         : INCLUIDA EN WORKING-STORAGE DE DV1EST01 Y EN  *
001300*                  LINKAGE SECTION DE DV1ANL01 (MISMO LAYOUT).   *
001400******************************************************************
001500*               C O N S T A N T E S   D E   T A M A N O          *
001600******************************************************************
001700 78  TDA-MAX-SIMBOLOS             VALUE 10.
001800 78  TDA-MAX-K                    VALUE 2.
001900 78  TDA-CAPACIDAD                VALUE 100.
002000 78  TDA-MAX-LOTE-TOPE            VALUE 50.
002100******************************************************************
002200*               T A B L A   D E   S I M B O L O S                *
002300******************************************************************
002400 01  TDA-TABLA-SIMBOLOS.
002500     05  TDAG-SIMBOLO OCCURS TDA-MAX-SIMBOLOS TIMES
002600                      INDEXED BY TDAG-IX.
002700*        LLAVE Y BANDERA DE OCUPACION DEL RENGLON               *
002800         10  TDAG-CODIGO-SIMBOLO        PIC X(10).
002900         10  TDAG-SLOT-USADO            PIC X(01).
003000             88  TDAG-SLOT-LIBRE                 VALUE 'N'.
003100             88  TDAG-SLOT-OCUPADO               VALUE 'S'.
003200*        CONTADOR ABSOLUTO DE TICKS RECIBIDOS Y PUNTERO DE       *
003300*        ESCRITURA DEL ANILLO DE PRECIOS.                       *
003400         10  TDAG-CONTADOR-TICKS        PIC S9(09) COMP.
003500         10  TDAG-PUNTERO-ESCRITURA     PIC S9(04) COMP.
003600*        ANILLO DE PRECIOS - HISTORIA CIRCULAR DE COTIZACIONES   *
003700         10  TDAG-PRECIO-HIST OCCURS TDA-CAPACIDAD TIMES
003800                              PIC S9(07)V9(04).
003900*        ANILLO DE SUMA ACUMULADA, PARALELO AL DE PRECIOS        *
004000         10  TDAG-SUMA-HIST   OCCURS TDA-CAPACIDAD TIMES
004100                              PIC S9(09)V9(04).
004200*        ANILLO DE SUMA DE CUADRADOS, PARALELO A LOS DOS ANTERIOR *
004300         10  TDAG-SUMCUAD-HIST OCCURS TDA-CAPACIDAD TIMES
004400                              PIC S9(13)V9(04).
004500*        UNA VENTANA DE TRABAJO POR CADA TAMANO DE K CONFIGURADO  *
004600*        (1..2), CADA UNA CON SU COLA MONOTONA DE MINIMO Y DE     *
004700*        MAXIMO.  CADA RENGLON DE LA COLA GUARDA LA POSICION      *
004800*        ABSOLUTA DEL TICK Y UNA COPIA DE SU PRECIO, PARA NO      *
004900*        TENER QUE VOLVER A UBICARLO EN EL ANILLO DE PRECIOS AL   *
005000*        LEER EL FRENTE DE LA COLA.  LA COLA SE GUARDA EN UN      *
005100*        ANILLO PROPIO CON CONTADOR Y FRENTE, IGUAL TECNICA QUE   *
005200*        LOS ANILLOS DE PRECIO PERO ADMITIENDO DESALOJO POR       *
005300*        AMBOS EXTREMOS.                                         *
005400         10  TDAG-VENTANA OCCURS TDA-MAX-K TIMES
005500                          INDEXED BY TDAG-KX.
005600             15  TDAG-MINQ-CONTADOR     PIC S9(04) COMP.
005700             15  TDAG-MINQ-FRENTE-PTR   PIC S9(04) COMP.
005800             15  TDAG-MINQ-FONDO-PTR    PIC S9(04) COMP.
005900             15  TDAG-MINQ-ENTRADA OCCURS TDA-CAPACIDAD TIMES.
006000                 20  TDAG-MINQ-POS       PIC S9(09) COMP.
006100                 20  TDAG-MINQ-VAL       PIC S9(07)V9(04).
006200             15  TDAG-MAXQ-CONTADOR     PIC S9(04) COMP.
006300             15  TDAG-MAXQ-FRENTE-PTR   PIC S9(04) COMP.
006400             15  TDAG-MAXQ-FONDO-PTR    PIC S9(04) COMP.
006500             15  TDAG-MAXQ-ENTRADA OCCURS TDA-CAPACIDAD TIMES.
006600                 20  TDAG-MAXQ-POS       PIC S9(09) COMP.
006700                 20  TDAG-MAXQ-VAL       PIC S9(07)V9(04).
006800             15  FILLER                 PIC X(04).
006900         10  FILLER                     PIC X(06).

000100******************************************************************
000200*    COPY      DVTICK01                                         *
000300*    DESCRIPCION : LAYOUT DEL REGISTRO DE PRECIO (TICK) QUE      *
000400*                  ALIMENTA EL ARCHIVO TICKSIN.  UN REGISTRO POR*
000500*                  COTIZACION RECIBIDA DE LA MESA DE CAMBIOS.   *
000600*    LONGITUD    : 21 BYTES (10 + 11), SEGUN EL DISENO FUNCIONAL*
000700******************************************************************
000800 01  REG-TICKSIN.
000900     05  TDTK-CODIGO-SIMBOLO        PIC X(10).
001000     05  TDTK-VALOR-PRECIO          PIC S9(07)V9(04).

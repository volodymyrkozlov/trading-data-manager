000100******************************************************************
000200*    COPY      DVRES001                                         *
000300*    DESCRIPCION : LAYOUT DEL REGISTRO DE RESULTADO DE          *
000400*                  ESTADISTICAS, ARCHIVO RESULTS.  UNA LINEA    *
000500*                  DE SALIDA POR CADA REG-CONSULT ATENDIDO.     *
000600*    LONGITUD    : 67 BYTES (10 + 11 + 11 + 11 + 11 + 13).      *
000700*                  EL CAMPO DE VARIANZA LLEVA PARTE ENTERA MAS  *
000800*                  AMPLIA PORQUE SE DERIVA DE SUMAS DE          *
000900*                  CUADRADOS DE MAGNITUD MAYOR.                *
001000******************************************************************
001100 01  REG-RESULTS.
001200     05  TDRS-CODIGO-SIMBOLO        PIC X(10).
001300     05  TDRS-PRECIO-ULTIMO         PIC S9(07)V9(04).
001400     05  TDRS-PRECIO-MINIMO         PIC S9(07)V9(04).
001500     05  TDRS-PRECIO-MAXIMO         PIC S9(07)V9(04).
001600     05  TDRS-PRECIO-PROMEDIO       PIC S9(07)V9(04).
001700     05  TDRS-PRECIO-VARIANZA       PIC S9(09)V9(04).

000100******************************************************************
000200* FECHA       : 22/01/1989                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDRD)                *
000400* APLICACION  : MESA DE CAMBIOS - TESORERIA                      *
000500* PROGRAMA    : DV1ANL01                                         *
000600* TIPO        : SUBRUTINA (CALL)                                 *
000700* DESCRIPCION : CALCULA LAS ESTADISTICAS DE PRECIO (ULTIMO,      *
000800*             : MINIMO, MAXIMO, PROMEDIO Y VARIANZA) DE UN       *
000900*             : SIMBOLO SOBRE LA VENTANA DE LAS ULTIMAS 10**K    *
001000*             : COTIZACIONES, A PARTIR DE LA TABLA DE TRABAJO    *
001100*             : QUE RECIBE POR LINKAGE.  NO ABRE ARCHIVOS.       *
001200* ARCHIVOS    : NO APLICA                                        *
001300* PROGRAMA(S) : INVOCADA POR DV1EST01                            *
001400* INSTALADO   : DD/MM/AAAA                                       *
001500* BPM/RATIONAL: 231891                                           *
001600* NOMBRE      : ANALISIS DE ESTADISTICAS DE PRECIO               *
001700******************************************************************
001800 ID DIVISION.
001900 PROGRAM-ID.                     DV1ANL01.
002000 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
002100 INSTALLATION.                   TESORERIA - MESA DE CAMBIOS.
002200 DATE-WRITTEN.                   22/01/1989.
002300 DATE-COMPILED.
002400 SECURITY.                       USO INTERNO - CONFIDENCIAL.
002500******************************************************************
002600*                B I T A C O R A   D E   C A M B I O S           *
002700*------------------------------------------------------------------
002800* FECHA     PROG  TICKET      DESCRIPCION                        *
002900* --------  ----  ----------  --------------------------------    *
003000* 22/01/89  EDRD  SR-0233     VERSION ORIGINAL.  ULTIMO, MINIMO,  *
003100*                             MAXIMO Y PROMEDIO DE LA VENTANA.    *
003200* 14/06/90  JCAL  SR-0301     SE AGREGA CALCULO DE VARIANZA       *
003300*                             MUESTRAL CON GUARDA DE UN ELEMENTO. *
003400* 03/11/91  EDRD  SR-0355     SE PARAMETRIZA EL TAMANO DE LA      *
003500*                             VENTANA POR EL VALOR DE K RECIBIDO. *
003600* 19/02/93  MRVG  SR-0402     EL MINIMO Y EL MAXIMO SE TOMAN DEL  *
003700*                             FRENTE DE LA COLA MONOTONA, YA NO   *
003800*                             SE RECORRE EL ANILLO DE PRECIOS.    *
003900* 15/12/98  EDRD  Y2K-0009    REVISION Y2K.  SIN CAMPOS DE FECHA  *
004000*                             EN ESTA RUTINA.  SIN HALLAZGOS.     *
004100* 13/02/04  EDRD  SR-0701     SE AGREGA DICCIONARIO DE CODIGOS DE *
004200*                             RESPUESTA PARA BITACORA DEL LLAMADOR*
004300* 28/06/06  MRVG  SR-0755     LIMPIEZA GENERAL Y ESTANDARIZACION  *
004310*                             DE NOMBRES DE PARRAFOS.             *
004320* 17/09/09  HGUZ  SR-0812     LA VARIANZA SE CALCULABA SIEMPRE    *
004330*                             MUESTRAL.  SE CORRIGE PARA USAR LA  *
004340*                             FORMULA POBLACIONAL MIENTRAS LA     *
004350*                             VENTANA TODAVIA NO SE HA LLENADO.   *
004360* 02/11/09  HGUZ  SR-0819     SE VALIDA LA VIGENCIA DEL FRENTE DE *
004370*                             LAS COLAS DE MINIMO/MAXIMO, POR SI  *
004380*                             EL RENGLON YA SALIO DEL ANILLO DE   *
004390*                             PRECIOS.  SE AGREGA CLAVE DE        *
004400*                             CONSULTA EMPACADA RENGLON+K.        *
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300 77  WKS-VERSION-RUTINA          PIC X(06) VALUE 'V2.07 '.
005400
005500 01  TABLA-POTENCIAS-10.
005600     05  POT10-0                 PIC 9(05) VALUE 1.
005700     05  POT10-1                 PIC 9(05) VALUE 10.
005800     05  POT10-2                 PIC 9(05) VALUE 100.
005900     05  FILLER                  PIC X(04).
006000 01  TABLA-POTENCIAS-10-R REDEFINES TABLA-POTENCIAS-10.
006100     05  POT10                   PIC 9(05) OCCURS 3 TIMES.
006200     05  FILLER                  PIC X(04).
006300
006400 01  ANL-DEBUG-EMPAQUE.
006500     05  ANL-DEBUG-SLOT          PIC S9(04) COMP VALUE ZERO.
006600     05  ANL-DEBUG-K             PIC 9(01) VALUE ZERO.
006700     05  ANL-DEBUG-N             PIC S9(04) COMP VALUE ZERO.
006800 01  ANL-DEBUG-EMPAQUE-R REDEFINES ANL-DEBUG-EMPAQUE.
006900     05  ANL-DEBUG-TEXTO         PIC X(07).
006910
006920*    02/11/09 HGUZ SR-0819 - CLAVE DE CONSULTA (RENGLON+K)        *
006930*    EMPACADA EN UN SOLO CAMPO, PARA USO DE FUTURAS BITACORAS DE   *
006940*    RASTREO; SE DESEMPACA CON EL REDEFINES DE ABAJO.              *
006950 01  ANL-CLAVE-CONSULTA          PIC 9(06) VALUE ZERO.
006960 01  ANL-CLAVE-CONSULTA-R REDEFINES ANL-CLAVE-CONSULTA.
006970     05  ANL-CLAVE-SLOT          PIC 9(04).
006980     05  ANL-CLAVE-K             PIC 9(02).
007000
007100 01  ANL-VENTANA-COMUN.
007200     05  ANL-N-VENTANA           PIC S9(04) COMP VALUE ZERO.
007300     05  ANL-CONTADOR-TOTAL      PIC S9(09) COMP VALUE ZERO.
007400     05  ANL-ELEMENTOS           PIC S9(04) COMP VALUE ZERO.
007500     05  ANL-POSICION-FRONTERA   PIC S9(09) COMP VALUE ZERO.
007510     05  ANL-UMBRAL-VIGENCIA     PIC S9(09) COMP VALUE ZERO.
007600     05  FILLER                  PIC X(04).
007700
007800 01  ANL-RING-TRABAJO.
007900     05  ANL-RING-SLOT           PIC S9(04) COMP VALUE ZERO.
008000     05  ANL-SLOT-NEWEST         PIC S9(04) COMP VALUE ZERO.
008100     05  ANL-PASOS-ATRAS         PIC S9(09) COMP VALUE ZERO.
008200     05  ANL-I                   PIC S9(09) COMP VALUE ZERO.
008300     05  FILLER                  PIC X(04).
008400
008500 01  ANL-SUMAS-VENTANA.
008600     05  ANL-SUMA-HASTA-AHORA    PIC S9(09)V9(04) VALUE ZERO.
008700     05  ANL-SUMCUAD-HASTA-AHORA PIC S9(13)V9(04) VALUE ZERO.
008800     05  ANL-SUMA-FRONTERA       PIC S9(09)V9(04) VALUE ZERO.
008900     05  ANL-SUMCUAD-FRONTERA    PIC S9(13)V9(04) VALUE ZERO.
009000     05  ANL-SUMA-VENTANA        PIC S9(09)V9(04) VALUE ZERO.
009100     05  ANL-SUMCUAD-VENTANA     PIC S9(13)V9(04) VALUE ZERO.
009200     05  ANL-MEDIA-VENTANA       PIC S9(07)V9(04) VALUE ZERO.
009300     05  FILLER                  PIC X(04).
009400
009500 LINKAGE SECTION.
009600     COPY DVAGR001.
009700
009800 01  LNK-SLOT                    PIC S9(04) COMP.
009900 01  LNK-VALOR-K                 PIC 9(01).
010000 01  LNK-COD-RESPUESTA           PIC 9(02).
010100 01  LNK-DESC-RESPUESTA          PIC X(50).
010200 01  LNK-PRECIO-ULTIMO           PIC S9(07)V9(04).
010300 01  LNK-PRECIO-MINIMO           PIC S9(07)V9(04).
010400 01  LNK-PRECIO-MAXIMO           PIC S9(07)V9(04).
010500 01  LNK-PRECIO-PROMEDIO         PIC S9(07)V9(04).
010600 01  LNK-PRECIO-VARIANZA         PIC S9(09)V9(04).
010700
010800 PROCEDURE DIVISION USING TDA-TABLA-SIMBOLOS
010900                           LNK-SLOT
011000                           LNK-VALOR-K
011100                           LNK-COD-RESPUESTA
011200                           LNK-DESC-RESPUESTA
011300                           LNK-PRECIO-ULTIMO
011400                           LNK-PRECIO-MINIMO
011500                           LNK-PRECIO-MAXIMO
011600                           LNK-PRECIO-PROMEDIO
011700                           LNK-PRECIO-VARIANZA.
011800 100-PRINCIPAL SECTION.
011900     PERFORM 100-INICIALIZAR
012000     PERFORM 110-VALIDA-PARAMETROS
012100     IF LNK-COD-RESPUESTA = 0
012200        PERFORM 200-PRECIO-ULTIMO
012300     END-IF
012400     IF LNK-COD-RESPUESTA = 0
012500        PERFORM 210-CALCULA-VENTANA-COMUN
012600        PERFORM 211-CALCULA-SUMAS-VENTANA
012700        PERFORM 220-PRECIO-PROMEDIO
012800     END-IF
012900     IF LNK-COD-RESPUESTA = 0
013000        PERFORM 230-PRECIO-VARIANZA
013100     END-IF
013200     IF LNK-COD-RESPUESTA = 0
013300        PERFORM 240-PRECIO-MINIMO
013400     END-IF
013500     IF LNK-COD-RESPUESTA = 0
013600        PERFORM 250-PRECIO-MAXIMO
013700     END-IF
013800     PERFORM 900-DICCIONARIO-RC
013900     GOBACK.
014000 100-PRINCIPAL-E. EXIT.
014200
014300 100-INICIALIZAR SECTION.
014400     MOVE 0      TO LNK-COD-RESPUESTA
014500     MOVE SPACES TO LNK-DESC-RESPUESTA
014600     MOVE 0      TO LNK-PRECIO-ULTIMO
014700     MOVE 0      TO LNK-PRECIO-MINIMO
014800     MOVE 0      TO LNK-PRECIO-MAXIMO
014900     MOVE 0      TO LNK-PRECIO-PROMEDIO
014910     MOVE 0      TO LNK-PRECIO-VARIANZA
014920     MOVE LNK-SLOT     TO ANL-CLAVE-SLOT
014930     MOVE LNK-VALOR-K  TO ANL-CLAVE-K.
015100 100-INICIALIZAR-E. EXIT.
015300
015400*    03/11/91 EDRD SR-0355 - VALIDA RENGLON, OCUPACION Y VALOR   *
015500*    DE K RECIBIDOS ANTES DE TOCAR LA TABLA DE TRABAJO.          *
015600 110-VALIDA-PARAMETROS SECTION.
015700     IF LNK-SLOT < 1 OR LNK-SLOT > TDA-MAX-SIMBOLOS
015800        MOVE 30 TO LNK-COD-RESPUESTA
015900     ELSE
016000        IF NOT TDAG-SLOT-OCUPADO (LNK-SLOT)
016100           MOVE 31 TO LNK-COD-RESPUESTA
016200        ELSE
016300           IF LNK-VALOR-K < 1 OR LNK-VALOR-K > TDA-MAX-K
016400              MOVE 32 TO LNK-COD-RESPUESTA
016500           END-IF
016600        END-IF
016700     END-IF.
016800 110-VALIDA-PARAMETROS-E. EXIT.
017000
017100*    ULTIMO PRECIO APLICADO AL SIMBOLO.                         *
017200 200-PRECIO-ULTIMO SECTION.
017300     IF TDAG-CONTADOR-TICKS (LNK-SLOT) = 0
017400        MOVE 33 TO LNK-COD-RESPUESTA
017500     ELSE
017600        MOVE TDAG-PRECIO-HIST (LNK-SLOT
017700                TDAG-PUNTERO-ESCRITURA (LNK-SLOT))
017800            TO LNK-PRECIO-ULTIMO
017900     END-IF.
018000 200-PRECIO-ULTIMO-E. EXIT.
018200
018300******************************************************************
018400*    210-213   TAMANO EFECTIVO DE LA VENTANA Y SUMAS ACUMULADAS *
018500*    DE LA VENTANA POR DIFERENCIA DE PREFIJOS ACUMULADOS.       *
018600******************************************************************
018700 210-CALCULA-VENTANA-COMUN SECTION.
018800     COMPUTE ANL-N-VENTANA = POT10 (LNK-VALOR-K + 1)
018900     MOVE TDAG-CONTADOR-TICKS (LNK-SLOT) TO ANL-CONTADOR-TOTAL
019000     IF ANL-CONTADOR-TOTAL < ANL-N-VENTANA
019100        MOVE ANL-CONTADOR-TOTAL TO ANL-ELEMENTOS
019200     ELSE
019300        MOVE ANL-N-VENTANA TO ANL-ELEMENTOS
019400     END-IF
019500     COMPUTE ANL-POSICION-FRONTERA =
019600        ANL-CONTADOR-TOTAL - ANL-ELEMENTOS
019610*    02/11/09 HGUZ SR-0819 - RENGLON MINIMO DE POSICION ABSOLUTA  *
019620*    QUE TODAVIA VIVE EN EL ANILLO DE PRECIOS.                   *
019630     COMPUTE ANL-UMBRAL-VIGENCIA =
019640        ANL-CONTADOR-TOTAL - TDA-CAPACIDAD.
019700 210-CALCULA-VENTANA-COMUN-E. EXIT.
019900
020000 211-CALCULA-SUMAS-VENTANA SECTION.
020100     MOVE 0 TO ANL-PASOS-ATRAS
020200     PERFORM 212-LOCALIZA-RING-SLOT
020300     MOVE ANL-RING-SLOT TO ANL-SLOT-NEWEST
020400     MOVE TDAG-SUMA-HIST (LNK-SLOT ANL-SLOT-NEWEST)
020500         TO ANL-SUMA-HASTA-AHORA
020600     MOVE TDAG-SUMCUAD-HIST (LNK-SLOT ANL-SLOT-NEWEST)
020700         TO ANL-SUMCUAD-HASTA-AHORA
020800     IF ANL-POSICION-FRONTERA = 0
020900        MOVE 0 TO ANL-SUMA-FRONTERA
021000        MOVE 0 TO ANL-SUMCUAD-FRONTERA
021100     ELSE
021200        MOVE ANL-ELEMENTOS TO ANL-PASOS-ATRAS
021300        PERFORM 212-LOCALIZA-RING-SLOT
021400        MOVE TDAG-SUMA-HIST (LNK-SLOT ANL-RING-SLOT)
021500            TO ANL-SUMA-FRONTERA
021600        MOVE TDAG-SUMCUAD-HIST (LNK-SLOT ANL-RING-SLOT)
021700            TO ANL-SUMCUAD-FRONTERA
021800     END-IF
021900     COMPUTE ANL-SUMA-VENTANA =
022000        ANL-SUMA-HASTA-AHORA - ANL-SUMA-FRONTERA
022100     COMPUTE ANL-SUMCUAD-VENTANA =
022200        ANL-SUMCUAD-HASTA-AHORA - ANL-SUMCUAD-FRONTERA.
022300 211-CALCULA-SUMAS-VENTANA-E. EXIT.
022500
022600*    LOCALIZA EN EL ANILLO DE PRECIOS EL RENGLON QUE QUEDA       *
022700*    ANL-PASOS-ATRAS POSICIONES ANTES DE LA MAS RECIENTE.       *
022800 212-LOCALIZA-RING-SLOT SECTION.
022900     MOVE TDAG-PUNTERO-ESCRITURA (LNK-SLOT) TO ANL-RING-SLOT
023000     PERFORM 213-RETROCEDE-UN-PASO
023100         VARYING ANL-I FROM 1 BY 1
023200         UNTIL ANL-I > ANL-PASOS-ATRAS.
023300 212-LOCALIZA-RING-SLOT-E. EXIT.
023500
023600 213-RETROCEDE-UN-PASO SECTION.
023700     IF ANL-RING-SLOT = 1
023800        MOVE TDA-CAPACIDAD TO ANL-RING-SLOT
023900     ELSE
024000        SUBTRACT 1 FROM ANL-RING-SLOT
024100     END-IF.
024200 213-RETROCEDE-UN-PASO-E. EXIT.
024400
024500*    PROMEDIO DE LA VENTANA, REDONDEADO A 4 DECIMALES.         *
024600 220-PRECIO-PROMEDIO SECTION.
024700     IF ANL-ELEMENTOS = 0
024800        MOVE 34 TO LNK-COD-RESPUESTA
024900     ELSE
025000        COMPUTE LNK-PRECIO-PROMEDIO ROUNDED =
025100           ANL-SUMA-VENTANA / ANL-ELEMENTOS
025200     END-IF.
025300 220-PRECIO-PROMEDIO-E. EXIT.
025500
025600*    14/06/90 JCAL SR-0301 - VARIANZA DE LA VENTANA.            *
025700*    17/09/09 HGUZ SR-0812 - MIENTRAS LA VENTANA TODAVIA NO SE  *
025710*    HA LLENADO (ELEMENTOS = TODO EL HISTORICO DISPONIBLE) SE   *
025720*    USA LA FORMULA POBLACIONAL; UNA VEZ LLENA (ELEMENTOS IGUAL *
025730*    A LA VENTANA CONFIGURADA, SIEMPRE MENOR AL HISTORICO) SE   *
025740*    USA LA MUESTRAL.  ANTES SOLO SE APLICABA LA MUESTRAL, CON  *
025750*    UNA GUARDA PARA UN SOLO ELEMENTO; ESA GUARDA YA NO HACE    *
025760*    FALTA PORQUE CON UN SOLO ELEMENTO SIEMPRE CAE EN EL RAMO   *
025770*    POBLACIONAL Y LA FORMULA DA CERO POR SI SOLA.              *
025900 230-PRECIO-VARIANZA SECTION.
026000     IF ANL-ELEMENTOS = 0
026100        MOVE 34 TO LNK-COD-RESPUESTA
026200     ELSE
026300        COMPUTE ANL-MEDIA-VENTANA =
026400           ANL-SUMA-VENTANA / ANL-ELEMENTOS
026500        IF ANL-ELEMENTOS = ANL-CONTADOR-TOTAL
026600           COMPUTE LNK-PRECIO-VARIANZA ROUNDED =
026700              (ANL-SUMCUAD-VENTANA / ANL-ELEMENTOS)
026710              - (ANL-MEDIA-VENTANA * ANL-MEDIA-VENTANA)
026800        ELSE
026900           COMPUTE LNK-PRECIO-VARIANZA ROUNDED =
027000              (ANL-SUMCUAD-VENTANA
027100                 - (ANL-SUMA-VENTANA * ANL-MEDIA-VENTANA))
027200              / (ANL-ELEMENTOS - 1)
027300        END-IF
027310     END-IF.
027400 230-PRECIO-VARIANZA-E. EXIT.
027600
027700*    19/02/93 MRVG SR-0402 - MINIMO Y MAXIMO SE LEEN DEL FRENTE *
027800*    DE LA COLA MONOTONA DE LA VENTANA.                         *
027810*    02/11/09 HGUZ SR-0819 - ADEMAS DE LA COLA VACIA, SE VALIDA  *
027820*    QUE EL RENGLON DEL FRENTE NO HAYA SALIDO YA DEL ANILLO DE   *
027830*    PRECIOS (NO DEBERIA OCURRIR POR CONSTRUCCION, PERO SE       *
027840*    DEJA LA VALIDACION DEFENSIVA).                              *
027900 240-PRECIO-MINIMO SECTION.
028000     IF TDAG-MINQ-CONTADOR (LNK-SLOT LNK-VALOR-K) = 0
028100        MOVE 35 TO LNK-COD-RESPUESTA
028200     ELSE
028210        IF TDAG-MINQ-POS (LNK-SLOT LNK-VALOR-K
028220              TDAG-MINQ-FRENTE-PTR (LNK-SLOT LNK-VALOR-K))
028230              NOT > ANL-UMBRAL-VIGENCIA
028240           MOVE 37 TO LNK-COD-RESPUESTA
028250        ELSE
028300           MOVE TDAG-MINQ-VAL (LNK-SLOT LNK-VALOR-K
028400                   TDAG-MINQ-FRENTE-PTR (LNK-SLOT LNK-VALOR-K))
028500               TO LNK-PRECIO-MINIMO
028510        END-IF
028600     END-IF.
028700 240-PRECIO-MINIMO-E. EXIT.
028900
029000 250-PRECIO-MAXIMO SECTION.
029100     IF TDAG-MAXQ-CONTADOR (LNK-SLOT LNK-VALOR-K) = 0
029200        MOVE 36 TO LNK-COD-RESPUESTA
029300     ELSE
029310        IF TDAG-MAXQ-POS (LNK-SLOT LNK-VALOR-K
029320              TDAG-MAXQ-FRENTE-PTR (LNK-SLOT LNK-VALOR-K))
029330              NOT > ANL-UMBRAL-VIGENCIA
029340           MOVE 38 TO LNK-COD-RESPUESTA
029350        ELSE
029400           MOVE TDAG-MAXQ-VAL (LNK-SLOT LNK-VALOR-K
029500                   TDAG-MAXQ-FRENTE-PTR (LNK-SLOT LNK-VALOR-K))
029600               TO LNK-PRECIO-MAXIMO
029610        END-IF
029700     END-IF.
029800 250-PRECIO-MAXIMO-E. EXIT.
030000
030100*    13/02/04 EDRD SR-0701 - DICCIONARIO DE CODIGOS DE RESPUESTA *
030200*    PARA QUE DV1EST01 PUEDA DOCUMENTAR SUS RECHAZOS.           *
030210*    02/11/09 HGUZ SR-0819 - SE AGREGAN LOS CODIGOS 37 Y 38     *
030220*    PARA LA VALIDACION DE VIGENCIA DEL FRENTE DE LAS COLAS.    *
030300 900-DICCIONARIO-RC SECTION.
030400     EVALUATE LNK-COD-RESPUESTA
030500        WHEN 00
030600           MOVE 'ESTADISTICAS CALCULADAS CORRECTAMENTE'
030700              TO LNK-DESC-RESPUESTA
030800        WHEN 30
030900           MOVE 'RENGLON DE SIMBOLO FUERA DE RANGO'
031000              TO LNK-DESC-RESPUESTA
031100        WHEN 31
031200           MOVE 'EL SIMBOLO SOLICITADO NO EXISTE'
031300              TO LNK-DESC-RESPUESTA
031400        WHEN 32
031500           MOVE 'VALOR DE K FUERA DEL RANGO CONFIGURADO'
031600              TO LNK-DESC-RESPUESTA
031700        WHEN 33
031800           MOVE 'EL SIMBOLO NO TIENE COTIZACIONES REGISTRADAS'
031900              TO LNK-DESC-RESPUESTA
032000        WHEN 34
032100           MOVE 'LA VENTANA NO TIENE ELEMENTOS PARA PROMEDIAR'
032200              TO LNK-DESC-RESPUESTA
032300        WHEN 35
032400           MOVE 'LA COLA DE MINIMOS DE LA VENTANA ESTA VACIA'
032500              TO LNK-DESC-RESPUESTA
032600        WHEN 36
032700           MOVE 'LA COLA DE MAXIMOS DE LA VENTANA ESTA VACIA'
032800              TO LNK-DESC-RESPUESTA
032810        WHEN 37
032820           MOVE 'EL FRENTE DE MINIMOS SALIO DEL ANILLO DE PRECIOS'
032830              TO LNK-DESC-RESPUESTA
032850        WHEN 38
032860           MOVE 'EL FRENTE DE MAXIMOS SALIO DEL ANILLO DE PRECIOS'
032870              TO LNK-DESC-RESPUESTA
032900        WHEN OTHER
033000           MOVE 'CODIGO DE RESPUESTA NO DOCUMENTADO'
033100              TO LNK-DESC-RESPUESTA
033200     END-EVALUATE.
033300 900-DICCIONARIO-RC-E. EXIT.
